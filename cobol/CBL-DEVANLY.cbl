000100******************************************************************
000200* PROGRAM NAME:    DEVANLY                                       *
000300* ORIGINAL AUTHOR: DAVID QUINTERO                                *
000400*                                                                *
000500* PURPOSE:  PRODUCES THE DEVICEIQ USAGE ANALYTICS REPORT - A     *
000600*           USAGE DISTRIBUTION, A CUMULATIVE COVERAGE CURVE, AND *
000700*           AN OS-VERSION USAGE BREAKDOWN - FROM THE SAME DEVICE *
000800*           USAGE EXTRACT DEVMTRX RUNS AGAINST.  UNLIKE DEVMTRX  *
000900*           THIS JOB CAN OPTIONALLY ROLL THE INPUT UP BY DEVICE  *
001000*           MODEL, FULL OS VERSION, OR OS MAJOR VERSION BEFORE   *
001100*           RANKING IT, SO THE LAB CAN LOOK AT THE FLEET FROM    *
001200*           WHICHEVER ANGLE THE WEEKLY REVIEW NEEDS.             *
001300*                                                                *
001400* MAINTENENCE LOG                                                *
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001600* --------- ------------  --------------------------------------*
001700* 08/02/94 D QUINTERO      CREATED - DISTRIBUTION AND CUMULATIVE *
001800*                          CURVE SECTIONS ONLY, NO GROUPING YET. *
001900* 09/09/98 E ACKERMAN      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
002000*                          THIS PROGRAM, NO CHANGE REQUIRED.      *
002100* 02/23/99 E ACKERMAN      Y2K REVIEW SIGN-OFF LOGGED.            *
002200* 06/17/03 M SAYLES        ADDED OS-VERSION BREAKDOWN SECTION -   *
002300*                          LAB WANTED TO SEE COVERAGE PER OS      *
002400*                          RELEASE WITHOUT RE-KEYING THE MATRIX   *
002500*                          RUN.                            CR-0161*
002600* 05/02/12 M SAYLES        ADDED GROUP-BY RUN PARAMETER (DEVICE   *
002700*                          MODEL / OS VERSION / OS MAJOR VERSION) *
002800*                          AND OS-MAJOR-VERSION DERIVATION -      *
002900*                          COMPANION CHANGE TO COPYLIB DEVTBL.    *
003000*                                                        CR-0341*
003100* 08/19/19 R OKONKWO       TABLE CAPACITY RAISED 500 TO 1000 ROWS *
003200*                          TO MATCH DEVMTRX AFTER THE LOANER      *
003300*                          FLEET EXPANSION.                CR-0507*
003400* 11/05/21 R OKONKWO       AN INVALID GROUP-BY VALUE NOW FALLS    *
003500*                          BACK TO "NO GROUPING" INSTEAD OF       *
003600*                          ABENDING THE JOB - HELP DESK WAS       *
003700*                          GETTING PAGED FOR TYPOS.        CR-0563*
003710* 04/14/24 R OKONKWO       ADDED RUN-DATE TO ALL THREE SECTION    *
003720*                          HEADINGS - AUDIT ASKED WHY THE PRINTOUT*
003730*                          IN THE BINDER HAD NO DATE ON IT AT ALL.*
003740*                          NOW PULLS COPYLIB DEVPRT.       CR-0645*
003750* 06/03/24 R OKONKWO       RECAST 3100 GROUP-BY SERIES BACK TO    *
003760*                          PERFORM...THRU RANGES WITH GO TO       *
003770*                          LOOP-BACK, TO MATCH DEVMTRX.    CR-0647*
003780* 07/22/24 R OKONKWO       FIXED THREE COMPILE STOPPERS FROM A   *
003782*                          DRY-RUN COMPILE: A FEW GROUP-BY AND   *
003784*                          OS-BREAKDOWN STATEMENTS RAN PAST COL  *
003786*                          72, AND THE DEBUG REDEFINES WAS       *
003788*                          SITTING IN WORKING-STORAGE INSTEAD OF *
003790*                          RIGHT BEHIND THE FIELD IT             *
003792*                          REDEFINES.                     CR-0648*
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  DEVANLY.
004100 AUTHOR. DAVID QUINTERO.
004200 INSTALLATION. DEVICEIQ LAB - COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 08/02/94.
004400 DATE-COMPILED.
004500 SECURITY. NON-CONFIDENTIAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*-----------------------------------------------------------------*
005100 SOURCE-COMPUTER. IBM-3081.
005200*-----------------------------------------------------------------*
005300 OBJECT-COMPUTER. IBM-3081.
005400*-----------------------------------------------------------------*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DEVICE-ALPHA IS "A" THRU "Z" "a" THRU "z"
005800     UPSI-0 ON STATUS IS DEVANLY-RERUN-SW
005900         OFF STATUS IS DEVANLY-NORMAL-SW.
006000*-----------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*-----------------------------------------------------------------*
006300 FILE-CONTROL.
006400     SELECT F-DEVICE-USAGE-FILE ASSIGN TO DEVUSAGE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS DU-FILE-STATUS.
006700*
006800     SELECT F-ANALYTICS-FILE ASSIGN TO DEVANLYO
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS ANL-FILE-STATUS.
007100*
007200     SELECT SORT-FILE ASSIGN TO SORTWK1.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600*-----------------------------------------------------------------*
007700 FD  F-DEVICE-USAGE-FILE
007800     RECORDING MODE IS F.
007900 01  DU-INPUT-RECORD.
008000     05  DU-INPUT-LINE               PIC X(74).
008100     05  FILLER                      PIC X(06).
008200*-----------------------------------------------------------------*
008300 FD  F-ANALYTICS-FILE
008400     RECORDING MODE IS F.
008500 01  ANL-OUTPUT-RECORD.
008600     05  ANL-OUTPUT-LINE             PIC X(94).
008700     05  FILLER                      PIC X(06).
008800*-----------------------------------------------------------------*
008900 SD  SORT-FILE.
009000 01  SR-SORT-RECORD.
009100     05  SR-DEVICE-MODEL             PIC X(30).
009200     05  SR-OS-VERSION               PIC X(10).
009300     05  SR-USAGE-PERCENT            PIC S9(03)V9(04).
009350     05  SR-USAGE-PERCENT-DEBUG REDEFINES SR-USAGE-PERCENT
009360                                     PIC X(07).
009370*        LETS US DISPLAY THE RAW SORT-KEY BYTES IF A RANK RUN
009380*        LOOKS WRONG - SEE 9910-DUMP-SORT-RECORD.  MOVED HERE
009385*        FROM WORKING-STORAGE - A REDEFINES HAS TO SIT AT THE
009390*        SAME LEVEL, RIGHT BEHIND THE ITEM IT REDEFINES, IN THE
009395*        SAME RECORD.                                  CR-0648
009400     05  FILLER                      PIC X(05).
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700*-----------------------------------------------------------------*
009800 COPY DEVUSG.
009900*-----------------------------------------------------------------*
010000 COPY DEVTBL.
010100*-----------------------------------------------------------------*
010200 COPY DEVPRT.
010300*-----------------------------------------------------------------*
010900 01  WS-SWITCHES-MISC-FIELDS.
011000     05  DU-FILE-STATUS              PIC X(02) VALUE '00'.
011100         88  DU-FILE-OK                        VALUE '00'.
011200     05  ANL-FILE-STATUS             PIC X(02) VALUE '00'.
011300         88  ANL-FILE-OK                        VALUE '00'.
011400     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
011500         88  END-OF-FILE                       VALUE 'Y'.
011600     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
011700         88  SORT-END-OF-FILE                  VALUE 'Y'.
011800     05  RUN-REJECTED-SW             PIC X(01) VALUE 'N'.
011900         88  RUN-REJECTED                      VALUE 'Y'.
012000     05  FILLER                      PIC X(01) VALUE SPACE.
012100*-----------------------------------------------------------------*
012200 01  WS-GROUP-BY-PARAMETER.
012300     05  WS-GROUP-BY-RAW             PIC X(16) VALUE SPACE.
012400     05  WS-GROUP-BY-R REDEFINES WS-GROUP-BY-RAW.
012500         10  WS-GROUP-BY-CHAR        PIC X(01) OCCURS 16 TIMES.
012600     05  WS-GROUP-BY-EDIT            PIC X(16) VALUE SPACE.
012700         88  GROUP-BY-DEVICE-MODEL           VALUE 'DEVICE_MODEL'.
012800         88  GROUP-BY-OS-VERSION              VALUE 'OS_VERSION'.
012900         88  GROUP-BY-OS-MAJOR       VALUE 'OS_MAJOR_VERSION'.
013000         88  GROUP-BY-NONE                    VALUE 'NONE'.
013100     05  FILLER                      PIC X(01) VALUE SPACE.
013200*-----------------------------------------------------------------*
013300 01  WS-ACCUMULATORS.
013400     05  WS-CUMULATIVE-COVERAGE      PIC S9(05)V9(04) VALUE ZERO.
013500     05  FILLER                      PIC X(01) VALUE SPACE.
013600*-----------------------------------------------------------------*
013700 01  WS-GROUP-BUILD-FIELDS.
013800     05  WS-HOLD-DEVICE-MODEL        PIC X(30) VALUE SPACE.
013900     05  WS-HOLD-OS-VERSION          PIC X(10) VALUE SPACE.
014000     05  WS-HOLD-OS-MAJOR-VERSION    PIC X(10) VALUE SPACE.
014100     05  WS-HOLD-USAGE-PERCENT       PIC S9(03)V9(04) VALUE ZERO.
014200     05  WS-GROUP-KEY-MODEL          PIC X(30) VALUE SPACE.
014300     05  WS-GROUP-KEY-VERSION        PIC X(10) VALUE SPACE.
014500     05  FILLER                      PIC X(01) VALUE SPACE.
014600*-----------------------------------------------------------------*
014700 01  GROUP-USAGE-GROUP-TABLE.
014800     05  GRP-TABLE-SIZE              PIC 9(04) COMP VALUE ZERO.
014900     05  GRP-USAGE-GROUP-ENTRY OCCURS 1000 TIMES
015000             INDEXED BY GRP-IDX.
015100         10  GRP-SLOT-USED-SW        PIC X(01) VALUE 'N'.
015150             88  GRP-SLOT-USED               VALUE 'Y'.
015200         10  GRP-KEY-MODEL           PIC X(30) VALUE SPACE.
015250         10  GRP-KEY-VERSION         PIC X(10) VALUE SPACE.
015300         10  GRP-USAGE-PERCENT       PIC S9(03)V9(04) VALUE ZERO.
015350         10  FILLER                  PIC X(04) VALUE SPACE.
015500*-----------------------------------------------------------------*
015700 77  RNK-TABLE-SIZE                  PIC S9(04) COMP VALUE ZERO.
015800 01  RANKED-USAGE-TABLE.
015900     05  RNK-USAGE-ENTRY OCCURS 1 TO 1000 TIMES
016000             DEPENDING ON RNK-TABLE-SIZE
016100             INDEXED BY RNK-IDX.
016200         10  RNK-DEVICE-MODEL        PIC X(30).
016300         10  RNK-OS-VERSION          PIC X(10).
016400         10  RNK-USAGE-PERCENT       PIC S9(03)V9(04).
016500         10  FILLER                  PIC X(05).
016600*-----------------------------------------------------------------*
016700 01  OS-BREAKDOWN-GROUP-TABLE.
016800     05  BRK-TABLE-SIZE              PIC 9(04) COMP VALUE ZERO.
016900     05  BRK-OS-BREAKDOWN-ENTRY OCCURS 1000 TIMES
017000             INDEXED BY BRK-IDX.
017050         10  BRK-SLOT-USED-SW        PIC X(01) VALUE 'N'.
017060             88  BRK-SLOT-USED               VALUE 'Y'.
017100         10  BRK-OS-VERSION          PIC X(10) VALUE SPACE.
017200         10  BRK-OS-VERSION-R REDEFINES BRK-OS-VERSION.
017300             15  BRK-OS-VER-CHAR     PIC X(01) OCCURS 10 TIMES.
017400         10  BRK-USAGE-PERCENT       PIC S9(03)V9(04) VALUE ZERO.
017500         10  FILLER                  PIC X(14) VALUE SPACE.
017600*-----------------------------------------------------------------*
017800 77  BRR-TABLE-SIZE                  PIC S9(04) COMP VALUE ZERO.
017900 01  RANKED-BREAKDOWN-TABLE.
018000     05  BRR-BREAKDOWN-ENTRY OCCURS 1 TO 1000 TIMES
018100             DEPENDING ON BRR-TABLE-SIZE
018200             INDEXED BY BRR-IDX.
018300         10  BRR-OS-VERSION          PIC X(10).
018400         10  BRR-USAGE-PERCENT       PIC S9(03)V9(04).
018500         10  FILLER                  PIC X(15).
018600*-----------------------------------------------------------------*
018700 01  ANL-REPORT-LINES.
018800     05  FILLER                      PIC X(01) VALUE SPACE.
018900*-----------------------------------------------------------------*
019000     05  ANL-SECTION-1-HEADING.
019100         10  FILLER                  PIC X(20) VALUE
019200             'USAGE DISTRIBUTION  '.
019210*        RUN-DATE ADDED TO ALL THREE SECTION HEADINGS SO A
019220*        PRINTOUT PULLED OFF THE SHELF CAN BE DATED WITHOUT
019230*        DIGGING UP THE JOB LOG.                        CR-0645
019240         10  ANL-HDR1-MONTH          PIC X(02).
019250         10  FILLER                  PIC X(01) VALUE '/'.
019260         10  ANL-HDR1-DAY            PIC X(02).
019270         10  FILLER                  PIC X(01) VALUE '/'.
019280         10  ANL-HDR1-YEAR           PIC X(04).
019300         10  FILLER                  PIC X(64) VALUE SPACE.
019400     05  ANL-SECTION-2-HEADING.
019500         10  FILLER                  PIC X(28) VALUE
019600             'CUMULATIVE COVERAGE CURVE   '.
019610         10  ANL-HDR2-MONTH          PIC X(02).
019620         10  FILLER                  PIC X(01) VALUE '/'.
019630         10  ANL-HDR2-DAY            PIC X(02).
019640         10  FILLER                  PIC X(01) VALUE '/'.
019650         10  ANL-HDR2-YEAR           PIC X(04).
019700         10  FILLER                  PIC X(56) VALUE SPACE.
019800     05  ANL-SECTION-3-HEADING.
019900         10  FILLER                  PIC X(21) VALUE
020000             'OS VERSION BREAKDOWN'.
020010         10  ANL-HDR3-MONTH          PIC X(02).
020020         10  FILLER                  PIC X(01) VALUE '/'.
020030         10  ANL-HDR3-DAY            PIC X(02).
020040         10  FILLER                  PIC X(01) VALUE '/'.
020050         10  ANL-HDR3-YEAR           PIC X(04).
020100         10  FILLER                  PIC X(63) VALUE SPACE.
020200     05  ANL-DISTRIBUTION-COL-HEADING.
020300         10  FILLER                  PIC X(30) VALUE
020400             'DEVICE MODEL                 '.
020500         10  FILLER                  PIC X(11) VALUE
020600             'OS VERSION '.
020700         10  FILLER                  PIC X(14) VALUE
020800             '  USAGE PCT   '.
020900         10  FILLER                  PIC X(39) VALUE SPACE.
021000     05  ANL-DISTRIBUTION-DETAIL-LINE.
021100         10  ADL-DEVICE-MODEL        PIC X(30).
021200         10  FILLER                  PIC X(01) VALUE SPACE.
021300         10  ADL-OS-VERSION          PIC X(10).
021400         10  FILLER                  PIC X(03) VALUE SPACE.
021500         10  ADL-USAGE-PERCENT       PIC ZZ9.9999.
021600         10  FILLER                  PIC X(41) VALUE SPACE.
021700     05  ANL-CURVE-COL-HEADING.
021800         10  FILLER                  PIC X(30) VALUE
021900             'DEVICE MODEL                 '.
022000         10  FILLER                  PIC X(11) VALUE
022100             'OS VERSION '.
022200         10  FILLER                  PIC X(14) VALUE
022300             '  USAGE PCT   '.
022400         10  FILLER                  PIC X(15) VALUE
022500             'CUM COVERAGE  '.
022600         10  FILLER                  PIC X(24) VALUE SPACE.
022700     05  ANL-CURVE-DETAIL-LINE.
022800         10  ACL-DEVICE-MODEL        PIC X(30).
022900         10  FILLER                  PIC X(01) VALUE SPACE.
023000         10  ACL-OS-VERSION          PIC X(10).
023100         10  FILLER                  PIC X(03) VALUE SPACE.
023200         10  ACL-USAGE-PERCENT       PIC ZZ9.9999.
023300         10  FILLER                  PIC X(03) VALUE SPACE.
023400         10  ACL-CUMULATIVE-COVERAGE PIC ZZ9.9999.
023500         10  FILLER                  PIC X(38) VALUE SPACE.
023600     05  ANL-BREAKDOWN-COL-HEADING.
023700         10  FILLER                  PIC X(11) VALUE
023800             'OS VERSION '.
023900         10  FILLER                  PIC X(14) VALUE
024000             '  USAGE PCT   '.
024100         10  FILLER                  PIC X(69) VALUE SPACE.
024200     05  ANL-BREAKDOWN-DETAIL-LINE.
024300         10  ABL-OS-VERSION          PIC X(10).
024400         10  FILLER                  PIC X(03) VALUE SPACE.
024500         10  ABL-USAGE-PERCENT       PIC ZZ9.9999.
024600         10  FILLER                  PIC X(71) VALUE SPACE.
024700******************************************************************
024800 PROCEDURE DIVISION.
024900*-----------------------------------------------------------------*
025000 0000-MAIN-PROCESSING.
025100*-----------------------------------------------------------------*
025200     PERFORM 1000-OPEN-FILES-INITIALIZE.
025300     PERFORM 2000-LOAD-USAGE-TABLE.
025400     PERFORM 3000-DERIVE-OS-MAJOR-VERSIONS.
025500     PERFORM 3100-GROUP-USAGE-TABLE THRU 3100-EXIT.
025600     PERFORM 4000-RANK-USAGE-TABLE.
025700     PERFORM 5000-WRITE-DISTRIBUTION-SECTION.
025800     PERFORM 5100-WRITE-CURVE-SECTION.
025900     PERFORM 6000-GROUP-BY-OS-VERSION.
026000     PERFORM 6100-RANK-OS-BREAKDOWN.
026100     PERFORM 6200-WRITE-BREAKDOWN-SECTION.
026200     PERFORM 9000-CLOSE-FILES.
026300     GOBACK.
026400*-----------------------------------------------------------------*
026500 1000-OPEN-FILES-INITIALIZE.
026600*-----------------------------------------------------------------*
026700     OPEN INPUT  F-DEVICE-USAGE-FILE.
026800     IF NOT DU-FILE-OK
026900         DISPLAY 'DEVANLY - DEVICE USAGE FILE OPEN ERROR: ',
027000             DU-FILE-STATUS
027100     END-IF.
027200     OPEN OUTPUT F-ANALYTICS-FILE.
027300     IF NOT ANL-FILE-OK
027400         DISPLAY 'DEVANLY - ANALYTICS FILE OPEN ERROR: ',
027500             ANL-FILE-STATUS
027600     END-IF.
027700     ACCEPT WS-GROUP-BY-RAW.
027710     PERFORM 1100-EDIT-GROUP-BY-PARAMETER.
027720*    RUN-DATE IS STAMPED INTO ALL THREE HEADINGS HERE, ONCE, SINCE
027730*    THE HEADING GROUPS ARE STATIC WS AREAS REUSED AS-IS AT EACH
027740*    OF THE THREE WRITES FURTHER DOWN.                  CR-0645
027750     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-DATA.
027760     MOVE WS-CURRENT-MM          TO ANL-HDR1-MONTH ANL-HDR2-MONTH
027765                                     ANL-HDR3-MONTH.
027770     MOVE WS-CURRENT-DD          TO ANL-HDR1-DAY ANL-HDR2-DAY
027775                                     ANL-HDR3-DAY.
027780     MOVE WS-CURRENT-YY          TO ANL-HDR1-YEAR ANL-HDR2-YEAR
027790                                     ANL-HDR3-YEAR.
027900*-----------------------------------------------------------------*
028000 1100-EDIT-GROUP-BY-PARAMETER.
028100*-----------------------------------------------------------------*
028200*    ANY VALUE THE OPERATOR KEYS THAT IS NOT ONE OF THE THREE
028300*    RECOGNIZED GROUPING DIMENSIONS FALLS BACK TO "NONE" - THIS
028400*    JOB DOES NOT REJECT A RUN OVER A BAD GROUP-BY VALUE.  CR-0563
028500     INSPECT WS-GROUP-BY-RAW
028600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028800     MOVE WS-GROUP-BY-RAW TO WS-GROUP-BY-EDIT.
028900     IF NOT GROUP-BY-DEVICE-MODEL AND
029000        NOT GROUP-BY-OS-VERSION   AND
029100        NOT GROUP-BY-OS-MAJOR
029200         MOVE 'NONE' TO WS-GROUP-BY-EDIT
029300     END-IF.
029400*-----------------------------------------------------------------*
029500 2000-LOAD-USAGE-TABLE.
029600*-----------------------------------------------------------------*
029700     PERFORM 2010-READ-DEVICE-USAGE-FILE.
029800     PERFORM 2010-READ-DEVICE-USAGE-FILE.
029900     PERFORM 2100-LOAD-ONE-USAGE-ROW
030000         UNTIL END-OF-FILE.
030100*-----------------------------------------------------------------*
030200 2010-READ-DEVICE-USAGE-FILE.
030300*-----------------------------------------------------------------*
030400     READ F-DEVICE-USAGE-FILE
030500         AT END
030600             SET END-OF-FILE TO TRUE
030700     END-READ.
030800*-----------------------------------------------------------------*
030900 2100-LOAD-ONE-USAGE-ROW.
031000*-----------------------------------------------------------------*
031100     INITIALIZE DU-DEVICE-USAGE-ENTRY.
031200     UNSTRING DU-INPUT-LINE DELIMITED BY ','
031300         INTO DU-DEVICE-MODEL, DU-OS-VERSION, DU-USAGE-PERCENT.
031400     IF DU-USAGE-PERCENT IS NUMERIC
031500         ADD 1 TO DEVICE-TABLE-SIZE
031600         MOVE DU-DEVICE-MODEL
031620             TO TBL-DEVICE-MODEL(DEVICE-TABLE-SIZE)
031700         MOVE DU-OS-VERSION
031720             TO TBL-OS-VERSION(DEVICE-TABLE-SIZE)
031800         MOVE DU-USAGE-PERCENT
031900             TO TBL-USAGE-PERCENT(DEVICE-TABLE-SIZE)
032000     END-IF.
032100     PERFORM 2010-READ-DEVICE-USAGE-FILE.
032200*-----------------------------------------------------------------*
032300 3000-DERIVE-OS-MAJOR-VERSIONS.
032400*-----------------------------------------------------------------*
032500     IF GROUP-BY-OS-MAJOR
032600         MOVE 1 TO DEVICE-TABLE-INDEX
032700         PERFORM 3010-DERIVE-ONE-MAJOR-VERSION
032800             UNTIL DEVICE-TABLE-INDEX > DEVICE-TABLE-SIZE
032900     END-IF.
033000*-----------------------------------------------------------------*
033100 3010-DERIVE-ONE-MAJOR-VERSION.
033200*-----------------------------------------------------------------*
033300*    UNSTRING WITH NO DELIMITER FOUND MOVES THE WHOLE SOURCE INTO
033400*    THE FIRST RECEIVING FIELD, SO A BARE OS VERSION WITH NO DOT
033500*    COMES THROUGH UNCHANGED.                              CR-0341
033600     MOVE SPACE TO TBL-OS-MAJOR-VERSION(DEVICE-TABLE-INDEX).
033700     UNSTRING TBL-OS-VERSION(DEVICE-TABLE-INDEX) DELIMITED BY '.'
033800         INTO TBL-OS-MAJOR-VERSION(DEVICE-TABLE-INDEX).
034700     ADD 1 TO DEVICE-TABLE-INDEX.
034800*-----------------------------------------------------------------*
034900 3100-GROUP-USAGE-TABLE.
035000*-----------------------------------------------------------------*
035010     IF GROUP-BY-NONE
035020         GO TO 3100-EXIT
035030     END-IF.
035040     MOVE 1 TO DEVICE-TABLE-INDEX.
035050     GO TO 3105-BUILD-GROUP-LOOP.
035060*-----------------------------------------------------------------*
035070 3105-BUILD-GROUP-LOOP.
035080*-----------------------------------------------------------------*
035090     IF DEVICE-TABLE-INDEX > DEVICE-TABLE-SIZE
035100         GO TO 3106-GROUP-BUILD-DONE
035110     END-IF.
035120     PERFORM 3110-BUILD-ONE-GROUP-ENTRY THRU 3110-EXIT.
035130     GO TO 3105-BUILD-GROUP-LOOP.
035140*-----------------------------------------------------------------*
035150 3106-GROUP-BUILD-DONE.
035160*-----------------------------------------------------------------*
035170     PERFORM 3190-COPY-GROUPED-TABLE-BACK THRU 3190-EXIT.
035180*-----------------------------------------------------------------*
035190 3100-EXIT.
035200     EXIT.
035700*-----------------------------------------------------------------*
035800 3110-BUILD-ONE-GROUP-ENTRY.
035900*-----------------------------------------------------------------*
036000     MOVE TBL-DEVICE-MODEL(DEVICE-TABLE-INDEX)
036100         TO WS-HOLD-DEVICE-MODEL.
036200     MOVE TBL-OS-VERSION(DEVICE-TABLE-INDEX)
036300         TO WS-HOLD-OS-VERSION.
036400     MOVE TBL-OS-MAJOR-VERSION(DEVICE-TABLE-INDEX)
036500         TO WS-HOLD-OS-MAJOR-VERSION.
036600     MOVE TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX)
036700         TO WS-HOLD-USAGE-PERCENT.
036800     MOVE SPACE TO WS-GROUP-KEY-MODEL.
036900     MOVE SPACE TO WS-GROUP-KEY-VERSION.
037000     IF GROUP-BY-DEVICE-MODEL
037100         MOVE WS-HOLD-DEVICE-MODEL TO WS-GROUP-KEY-MODEL
037200     ELSE
037300         IF GROUP-BY-OS-VERSION
037400             MOVE WS-HOLD-OS-VERSION TO WS-GROUP-KEY-VERSION
037500         ELSE
037600             MOVE WS-HOLD-OS-MAJOR-VERSION TO WS-GROUP-KEY-VERSION
037700         END-IF
037800     END-IF.
037900     SET GRP-IDX TO 1.
038000     SEARCH GRP-USAGE-GROUP-ENTRY
038100         AT END
038200             DISPLAY 'DEVANLY - GROUP-BY TABLE CAPACITY EXCEEDED'
038300         WHEN GRP-SLOT-USED(GRP-IDX) AND
038310              GRP-KEY-MODEL(GRP-IDX) = WS-GROUP-KEY-MODEL AND
038400              GRP-KEY-VERSION(GRP-IDX) = WS-GROUP-KEY-VERSION
038500             ADD WS-HOLD-USAGE-PERCENT
038550                 TO GRP-USAGE-PERCENT(GRP-IDX)
038600         WHEN NOT GRP-SLOT-USED(GRP-IDX)
038800             MOVE 'Y' TO GRP-SLOT-USED-SW(GRP-IDX)
038810             MOVE WS-GROUP-KEY-MODEL   TO GRP-KEY-MODEL(GRP-IDX)
038900             MOVE WS-GROUP-KEY-VERSION TO GRP-KEY-VERSION(GRP-IDX)
039000             MOVE WS-HOLD-USAGE-PERCENT
039050                 TO GRP-USAGE-PERCENT(GRP-IDX)
039100             ADD 1 TO GRP-TABLE-SIZE
039200     END-SEARCH.
039300     ADD 1 TO DEVICE-TABLE-INDEX.
039350*-----------------------------------------------------------------*
039370 3110-EXIT.
039390     EXIT.
039400*-----------------------------------------------------------------*
039500 3190-COPY-GROUPED-TABLE-BACK.
039600*-----------------------------------------------------------------*
039700     MOVE 1 TO GRP-IDX.
039800     MOVE 1 TO DEVICE-TABLE-INDEX.
039810     GO TO 3192-COPY-GROUP-LOOP.
039820*-----------------------------------------------------------------*
039830 3192-COPY-GROUP-LOOP.
039840*-----------------------------------------------------------------*
039850     IF DEVICE-TABLE-INDEX > GRP-TABLE-SIZE
039860         GO TO 3190-EXIT
039870     END-IF.
039880     PERFORM 3195-COPY-ONE-GROUP-ROW THRU 3195-EXIT.
039890     GO TO 3192-COPY-GROUP-LOOP.
039900*-----------------------------------------------------------------*
039910 3190-EXIT.
039920     MOVE GRP-TABLE-SIZE TO DEVICE-TABLE-SIZE.
040200*-----------------------------------------------------------------*
040300 3195-COPY-ONE-GROUP-ROW.
040400*-----------------------------------------------------------------*
040500     MOVE GRP-KEY-MODEL(GRP-IDX)
040600         TO TBL-DEVICE-MODEL(DEVICE-TABLE-INDEX).
040700     MOVE GRP-KEY-VERSION(GRP-IDX)
040800         TO TBL-OS-VERSION(DEVICE-TABLE-INDEX).
040900     MOVE GRP-USAGE-PERCENT(GRP-IDX)
041000         TO TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX).
041100     SET GRP-IDX UP BY 1.
041200     ADD 1 TO DEVICE-TABLE-INDEX.
041250*-----------------------------------------------------------------*
041270 3195-EXIT.
041290     EXIT.
041300*-----------------------------------------------------------------*
041400 4000-RANK-USAGE-TABLE.
041500*-----------------------------------------------------------------*
041600     SORT SORT-FILE
041700         ON DESCENDING KEY SR-USAGE-PERCENT
041800         INPUT PROCEDURE IS 4100-RELEASE-USAGE-TABLE
041900         OUTPUT PROCEDURE IS 4200-RETURN-RANKED-ENTRY.
042000*-----------------------------------------------------------------*
042100 4100-RELEASE-USAGE-TABLE SECTION.
042200*-----------------------------------------------------------------*
042300     MOVE 1 TO DEVICE-TABLE-INDEX.
042400     PERFORM 4110-RELEASE-ONE-ROW
042500         UNTIL DEVICE-TABLE-INDEX > DEVICE-TABLE-SIZE.
042600 4100-DUMMY     SECTION.
042700*-----------------------------------------------------------------*
042800 4110-RELEASE-ONE-ROW.
042900*-----------------------------------------------------------------*
043000     MOVE TBL-DEVICE-MODEL(DEVICE-TABLE-INDEX) TO SR-DEVICE-MODEL.
043100     MOVE TBL-OS-VERSION(DEVICE-TABLE-INDEX)   TO SR-OS-VERSION.
043200     MOVE TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX)
043300         TO SR-USAGE-PERCENT.
043400     RELEASE SR-SORT-RECORD.
043500     ADD 1 TO DEVICE-TABLE-INDEX.
043600*-----------------------------------------------------------------*
043700 4200-RETURN-RANKED-ENTRY SECTION.
043800*-----------------------------------------------------------------*
043900     MOVE ZERO TO RNK-TABLE-SIZE.
044000     PERFORM 4220-RETURN-SORTED-ROW.
044100     PERFORM 4210-STORE-RANKED-ROW
044200         UNTIL SORT-END-OF-FILE.
044300 4200-DUMMY     SECTION.
044400*-----------------------------------------------------------------*
044500 4210-STORE-RANKED-ROW.
044600*-----------------------------------------------------------------*
044700     ADD 1 TO RNK-TABLE-SIZE.
044800     MOVE SR-DEVICE-MODEL  TO RNK-DEVICE-MODEL(RNK-TABLE-SIZE).
044900     MOVE SR-OS-VERSION    TO RNK-OS-VERSION(RNK-TABLE-SIZE).
045000     MOVE SR-USAGE-PERCENT TO RNK-USAGE-PERCENT(RNK-TABLE-SIZE).
045100     PERFORM 4220-RETURN-SORTED-ROW.
045200*-----------------------------------------------------------------*
045300 4220-RETURN-SORTED-ROW.
045400*-----------------------------------------------------------------*
045500     RETURN SORT-FILE
045600         AT END
045700             SET SORT-END-OF-FILE TO TRUE.
045800*-----------------------------------------------------------------*
045900 5000-WRITE-DISTRIBUTION-SECTION.
046000*-----------------------------------------------------------------*
046100     PERFORM 9100-WRITE-SECTION-1-HEADING.
046200     MOVE 1 TO RNK-IDX.
046300     PERFORM 5010-WRITE-ONE-DISTRIBUTION-LINE
046400         VARYING RNK-IDX FROM 1 BY 1
046500             UNTIL RNK-IDX > RNK-TABLE-SIZE.
046600*-----------------------------------------------------------------*
046700 5010-WRITE-ONE-DISTRIBUTION-LINE.
046800*-----------------------------------------------------------------*
046900     MOVE RNK-DEVICE-MODEL(RNK-IDX)  TO ADL-DEVICE-MODEL.
047000     MOVE RNK-OS-VERSION(RNK-IDX)    TO ADL-OS-VERSION.
047100     MOVE RNK-USAGE-PERCENT(RNK-IDX) TO ADL-USAGE-PERCENT.
047200     MOVE ANL-DISTRIBUTION-DETAIL-LINE TO ANL-OUTPUT-LINE.
047300     WRITE ANL-OUTPUT-RECORD.
047400*-----------------------------------------------------------------*
047500 5100-WRITE-CURVE-SECTION.
047600*-----------------------------------------------------------------*
047700     MOVE ZERO TO WS-CUMULATIVE-COVERAGE.
047800     PERFORM 9200-WRITE-SECTION-2-HEADING.
047900     PERFORM 5110-WRITE-ONE-CURVE-LINE
048000         VARYING RNK-IDX FROM 1 BY 1
048100             UNTIL RNK-IDX > RNK-TABLE-SIZE.
048200*-----------------------------------------------------------------*
048300 5110-WRITE-ONE-CURVE-LINE.
048400*-----------------------------------------------------------------*
048500     ADD RNK-USAGE-PERCENT(RNK-IDX) TO WS-CUMULATIVE-COVERAGE.
048600     MOVE RNK-DEVICE-MODEL(RNK-IDX)  TO ACL-DEVICE-MODEL.
048700     MOVE RNK-OS-VERSION(RNK-IDX)    TO ACL-OS-VERSION.
048800     MOVE RNK-USAGE-PERCENT(RNK-IDX) TO ACL-USAGE-PERCENT.
048900     MOVE WS-CUMULATIVE-COVERAGE     TO ACL-CUMULATIVE-COVERAGE.
049000     MOVE ANL-CURVE-DETAIL-LINE      TO ANL-OUTPUT-LINE.
049100     WRITE ANL-OUTPUT-RECORD.
049200*-----------------------------------------------------------------*
049300 6000-GROUP-BY-OS-VERSION.
049400*-----------------------------------------------------------------*
049500*    THIS GROUPING IS INDEPENDENT OF 3100-GROUP-USAGE-TABLE AND
049600*    ALWAYS KEYS ON WHATEVER IS LEFT IN THE OS-VERSION COLUMN OF
049700*    THE STEP-2 TABLE - INCLUDING BLANKS WHEN THE RUN WAS ALREADY
049800*    GROUPED BY DEVICE MODEL OR OS MAJOR VERSION.          CR-0161
049900     MOVE 1 TO DEVICE-TABLE-INDEX.
050000     PERFORM 6010-BUILD-ONE-BREAKDOWN-ENTRY
050100         UNTIL DEVICE-TABLE-INDEX > DEVICE-TABLE-SIZE.
050200*-----------------------------------------------------------------*
050300 6010-BUILD-ONE-BREAKDOWN-ENTRY.
050400*-----------------------------------------------------------------*
050500     SET BRK-IDX TO 1.
050600     SEARCH BRK-OS-BREAKDOWN-ENTRY
050700         AT END
050800             DISPLAY 'DEVANLY - OS-BREAKDOWN TABLE CAPACITY ',
050900                 'EXCEEDED'
050950         WHEN BRK-SLOT-USED(BRK-IDX) AND
050970              BRK-OS-VERSION(BRK-IDX) =
050990                 TBL-OS-VERSION(DEVICE-TABLE-INDEX)
051100             ADD TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX)
051200                 TO BRK-USAGE-PERCENT(BRK-IDX)
051300         WHEN NOT BRK-SLOT-USED(BRK-IDX)
051450             MOVE 'Y' TO BRK-SLOT-USED-SW(BRK-IDX)
051500             MOVE TBL-OS-VERSION(DEVICE-TABLE-INDEX)
051600                 TO BRK-OS-VERSION(BRK-IDX)
051700             MOVE TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX)
051800                 TO BRK-USAGE-PERCENT(BRK-IDX)
051900             ADD 1 TO BRK-TABLE-SIZE
052000     END-SEARCH.
052100     ADD 1 TO DEVICE-TABLE-INDEX.
052200*-----------------------------------------------------------------*
052300 6100-RANK-OS-BREAKDOWN.
052400*-----------------------------------------------------------------*
052500     SORT SORT-FILE
052600         ON DESCENDING KEY SR-USAGE-PERCENT
052700         INPUT PROCEDURE IS 6110-RELEASE-BREAKDOWN-TABLE
052800         OUTPUT PROCEDURE IS 6120-RETURN-BREAKDOWN-ENTRY.
052900*-----------------------------------------------------------------*
053000 6110-RELEASE-BREAKDOWN-TABLE SECTION.
053100*-----------------------------------------------------------------*
053200     MOVE 1 TO BRK-IDX.
053300     PERFORM 6111-RELEASE-ONE-BRK-ROW
053400         VARYING BRK-IDX FROM 1 BY 1
053500             UNTIL BRK-IDX > BRK-TABLE-SIZE.
053600 6110-DUMMY     SECTION.
053700*-----------------------------------------------------------------*
053800 6111-RELEASE-ONE-BRK-ROW.
053900*-----------------------------------------------------------------*
054000     MOVE SPACE TO SR-DEVICE-MODEL.
054100     MOVE BRK-OS-VERSION(BRK-IDX)    TO SR-OS-VERSION.
054200     MOVE BRK-USAGE-PERCENT(BRK-IDX) TO SR-USAGE-PERCENT.
054300     RELEASE SR-SORT-RECORD.
054400*-----------------------------------------------------------------*
054500 6120-RETURN-BREAKDOWN-ENTRY SECTION.
054600*-----------------------------------------------------------------*
054700     MOVE ZERO TO BRR-TABLE-SIZE.
054800     PERFORM 6122-RETURN-SORTED-ROW.
054900     PERFORM 6121-STORE-BREAKDOWN-ROW
055000         UNTIL SORT-END-OF-FILE.
055100 6120-DUMMY     SECTION.
055200*-----------------------------------------------------------------*
055300 6121-STORE-BREAKDOWN-ROW.
055400*-----------------------------------------------------------------*
055500     ADD 1 TO BRR-TABLE-SIZE.
055600     MOVE SR-OS-VERSION    TO BRR-OS-VERSION(BRR-TABLE-SIZE).
055700     MOVE SR-USAGE-PERCENT TO BRR-USAGE-PERCENT(BRR-TABLE-SIZE).
055800     PERFORM 6122-RETURN-SORTED-ROW.
055900*-----------------------------------------------------------------*
056000 6122-RETURN-SORTED-ROW.
056100*-----------------------------------------------------------------*
056200     RETURN SORT-FILE
056300         AT END
056400             SET SORT-END-OF-FILE TO TRUE.
056500*-----------------------------------------------------------------*
056600 6200-WRITE-BREAKDOWN-SECTION.
056700*-----------------------------------------------------------------*
056800     PERFORM 9300-WRITE-SECTION-3-HEADING.
056900     PERFORM 6210-WRITE-ONE-BREAKDOWN-LINE
057000         VARYING BRR-IDX FROM 1 BY 1
057100             UNTIL BRR-IDX > BRR-TABLE-SIZE.
057200*-----------------------------------------------------------------*
057300 6210-WRITE-ONE-BREAKDOWN-LINE.
057400*-----------------------------------------------------------------*
057500     MOVE BRR-OS-VERSION(BRR-IDX)    TO ABL-OS-VERSION.
057600     MOVE BRR-USAGE-PERCENT(BRR-IDX) TO ABL-USAGE-PERCENT.
057700     MOVE ANL-BREAKDOWN-DETAIL-LINE  TO ANL-OUTPUT-LINE.
057800     WRITE ANL-OUTPUT-RECORD.
057900*-----------------------------------------------------------------*
058000 9000-CLOSE-FILES.
058100*-----------------------------------------------------------------*
058200     CLOSE F-DEVICE-USAGE-FILE.
058300     CLOSE F-ANALYTICS-FILE.
058400*-----------------------------------------------------------------*
058500 9100-WRITE-SECTION-1-HEADING.
058600*-----------------------------------------------------------------*
058700     MOVE ANL-SECTION-1-HEADING       TO ANL-OUTPUT-LINE.
058800     WRITE ANL-OUTPUT-RECORD.
058900     MOVE ANL-DISTRIBUTION-COL-HEADING TO ANL-OUTPUT-LINE.
059000     WRITE ANL-OUTPUT-RECORD.
059100*-----------------------------------------------------------------*
059200 9200-WRITE-SECTION-2-HEADING.
059300*-----------------------------------------------------------------*
059400     MOVE ANL-SECTION-2-HEADING       TO ANL-OUTPUT-LINE.
059500     WRITE ANL-OUTPUT-RECORD.
059600     MOVE ANL-CURVE-COL-HEADING       TO ANL-OUTPUT-LINE.
059700     WRITE ANL-OUTPUT-RECORD.
059800*-----------------------------------------------------------------*
059900 9300-WRITE-SECTION-3-HEADING.
060000*-----------------------------------------------------------------*
060100     MOVE ANL-SECTION-3-HEADING       TO ANL-OUTPUT-LINE.
060200     WRITE ANL-OUTPUT-RECORD.
060300     MOVE ANL-BREAKDOWN-COL-HEADING   TO ANL-OUTPUT-LINE.
060400     WRITE ANL-OUTPUT-RECORD.
060500*-----------------------------------------------------------------*
060600 9910-DUMP-SORT-RECORD.
060700*-----------------------------------------------------------------*
060800*    CALLED FROM THE DEBUGGER ONLY - NOT PERFORMED IN NORMAL FLOW.
060900     DISPLAY 'SR-SORT-RECORD RAW KEY: ', SR-USAGE-PERCENT-DEBUG.
