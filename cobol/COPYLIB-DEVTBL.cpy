000100******************************************************************
000200* COPYBOOK NAME:   DEVTBL                                        *
000300* PURPOSE:         IN-MEMORY DEVICE/OS USAGE TABLE - VARIABLE    *
000400*                  LENGTH, DEPENDING ON THE COUNT OF ROWS ACTUALLY*
000500*                  READ FROM THE DEVICE-USAGE FILE THIS RUN.     *
000600*                  SHARED BY DEVMTRX (MATRIX BUILD) AND DEVANLY  *
000700*                  (ANALYTICS), INCLUDING ITS GROUP-BY WORK AREA.*
000800*                                                                *
000900* MAINTENENCE LOG                                                *
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001100* --------- ------------  --------------------------------------*
001200* 06/14/94 D QUINTERO      CREATED FOR PHONE MODEL/OS TEST MATRIX*
001300* 05/02/12 M SAYLES        ADDED TBL-OS-MAJOR-VERSION FOR ANDROID*
001400*                          GROUP-BY SUPPORT                CR-0341*
001500* 08/19/19 R OKONKWO       RAISED TABLE CAPACITY 500 TO 1000 ROWS*
001600*                          TO COVER THE FULL LAB LOANER FLEET    *
001700*                                                        CR-0507*
001750* 04/14/24 R OKONKWO       DROPPED TBL-CUMULATIVE-COVERAGE -     *
001760*                          DEVANLY'S CURVE SECTION HAS ALWAYS    *
001770*                          ACCUMULATED THAT RUNNING TOTAL IN A   *
001780*                          WORKING-STORAGE SCALAR OF ITS OWN,    *
001790*                          NOT ON THE TABLE ROW.        CR-0646  *
001800******************************************************************
001900 77  DEVICE-TABLE-SIZE               PIC S9(04) COMP VALUE ZERO.
002000 77  DEVICE-TABLE-INDEX               PIC S9(04) COMP VALUE ZERO.
002100 01  DEVICE-USAGE-TABLE.
002200     05  TBL-DEVICE-USAGE-ENTRY OCCURS 1 TO 1000 TIMES
002300             DEPENDING ON DEVICE-TABLE-SIZE
002400             INDEXED BY TBL-DU-IDX.
002500         10  TBL-DEVICE-MODEL        PIC X(30).
002600         10  TBL-OS-VERSION          PIC X(10).
002700         10  TBL-OS-MAJOR-VERSION    PIC X(10).
002800         10  TBL-USAGE-PERCENT       PIC S9(03)V9(04).
003000         10  FILLER                  PIC X(12).
