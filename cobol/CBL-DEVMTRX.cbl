000100******************************************************************
000200* PROGRAM NAME:    DEVMTRX                                       *
000300* ORIGINAL AUTHOR: DAVID QUINTERO                                *
000400*                                                                *
000500* PURPOSE:  BUILDS THE DEVICE/OS COVERAGE TEST MATRIX FOR THE    *
000600*           DEVICEIQ LAB.  RANKS EVERY DEVICE-MODEL/OS-VERSION   *
000700*           COMBINATION IN THE USAGE FILE BY DESCENDING SHARE OF *
000800*           THE USER BASE, THEN SELECTS THE SMALLEST LEADING SET *
000900*           OF COMBINATIONS WHOSE CUMULATIVE USAGE REACHES THE   *
001000*           COVERAGE THRESHOLD SO THE LAB KNOWS WHICH DEVICES TO *
001100*           KEEP ON THE BENCH FOR REGRESSION TESTING.            *
001200*                                                                *
001300* MAINTENENCE LOG                                                *
001400* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001500* --------- ------------  --------------------------------------*
001600* 06/14/94 D QUINTERO      CREATED FOR PHONE MODEL/OS TEST MATRIX*
001700*                          RUNS AGAINST THE QUARTERLY FIELD-TEST *
001800*                          USAGE EXTRACT.                        *
001900* 11/02/95 D QUINTERO      ADDED COVERAGE-THRESHOLD RUN PARAMETER*
002000*                          PREVIOUSLY HARD-CODED AT 90 PERCENT.  *
002100* 04/18/96 M SAYLES        FIXED CUMULATIVE COVERAGE TO CARRY     *
002200*                          FULL INPUT PRECISION - PRIOR VERSION   *
002300*                          ROUNDED EACH ADD AND DRIFTED ON LARGE  *
002400*                          RUNS.                          CR-0088*
002500* 09/09/98 E ACKERMAN      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
002600*                          THIS PROGRAM, NO CHANGE REQUIRED.      *
002700* 02/23/99 E ACKERMAN      Y2K REVIEW SIGN-OFF LOGGED.            *
002800* 07/30/01 M SAYLES        REJECT-RUN NOW NAMES THE FAILING FIELD *
002900*                          IN THE DISPLAY, WAS A GENERIC MESSAGE. *
003000*                                                        CR-0142*
003100* 03/11/07 E ACKERMAN      DEVICE-MODEL/OS-VERSION WIDENED FOR    *
003200*                          SMARTPHONE DATA - SEE COPYLIB DEVUSG.  *
003300*                                                        CR-0219*
003400* 08/19/19 R OKONKWO       TABLE CAPACITY RAISED 500 TO 1000 ROWS *
003500*                          TO COVER THE FULL LAB LOANER FLEET.    *
003600*                                                        CR-0507*
003700* 01/14/22 R OKONKWO       CLARIFIED INCLUSION RULE COMMENTS AT   *
003800*                          3210-TEST-INCLUSION AFTER A HELP DESK  *
003900*                          TICKET ASKING WHY THE FIRST ROW CAN BE *
004000*                          EXCLUDED.                      CR-0588*
004010* 05/09/23 R OKONKWO       DROPPED HEADING PAGE-NUMBER           *
004020*                          FIELD - REPORT IS A SINGLE-           *
004030*                          GROUP LISTING, NO PAGE BREAKS,        *
004040*                          FIELD WAS ALWAYS "1".   CR-0610       *
004050* 06/02/23 R OKONKWO       000000 THRESHOLD NO LONGER            *
004051*                          TREATED AS A BLANK ENTRY -            *
004052*                          OPERATOR NOW GETS A GENUINE           *
004053*                          ZERO PERCENT.        CR-0611          *
004054* 06/02/23 R OKONKWO       2200-VALIDATE-USAGE-RECORD            *
004055*                          NOW TALLIES THE UNSTRING FIELD        *
004056*                          COUNT - A ROW MISSING THE             *
004057*                          TRAILING COLUMN WAS SLIPPING          *
004058*                          THROUGH AS USAGE 0.  CR-0612          *
004059* 04/14/24 R OKONKWO       CORRECTED DEFAULT THRESHOLD LITERAL   *
004060*                          090000 TO 009000.  CR-0646            *
004061* 06/03/24 R OKONKWO       RECAST 2000/2100 SERIES BACK TO       *
004062*                          PERFORM...THRU RANGES WITH GO TO      *
004063*                          LOOP-BACK - MATCHES HOW A JOB THIS    *
004064*                          OLD READS A FILE.             CR-0647*
004065* 07/22/24 R OKONKWO       FIXED THREE COMPILE STOPPERS FROM A   *
004066*                          DRY-RUN COMPILE: TWO REJECT-MSG       *
004067*                          DISPLAYS TRIED TO DISPLAY AN          *
004068*                          ARITHMETIC EXPRESSION (NOW A WS       *
004069*                          FIELD).  A FEW STATEMENTS RAN PAST    *
004070*                          COL 72, AND THE DEBUG REDEFINES WAS   *
004071*                          SITTING IN WORKING-STORAGE INSTEAD    *
004072*                          OF RIGHT BEHIND THE FIELD IT          *
004073*                          REDEFINES.                     CR-0648*
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  DEVMTRX.
004400 AUTHOR. DAVID QUINTERO.
004500 INSTALLATION. DEVICEIQ LAB - COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN. 06/14/94.
004700 DATE-COMPILED.
004800 SECURITY. NON-CONFIDENTIAL.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*-----------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*-----------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3081.
005500*-----------------------------------------------------------------*
005600 OBJECT-COMPUTER. IBM-3081.
005700*-----------------------------------------------------------------*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DEVICE-ALPHA IS "A" THRU "Z" "a" THRU "z"
006100     UPSI-0 ON STATUS IS DEVMTRX-RERUN-SW
006200         OFF STATUS IS DEVMTRX-NORMAL-SW.
006300*-----------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500*-----------------------------------------------------------------*
006600 FILE-CONTROL.
006700     SELECT F-DEVICE-USAGE-FILE ASSIGN TO DEVUSAGE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS DU-FILE-STATUS.
007000*
007100     SELECT F-MATRIX-FILE ASSIGN TO DEVMTRXO
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS MTX-FILE-STATUS.
007400*
007500     SELECT SORT-FILE ASSIGN TO SORTWK1.
007600******************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900*-----------------------------------------------------------------*
008000 FD  F-DEVICE-USAGE-FILE
008100     RECORDING MODE IS F.
008200 01  DU-INPUT-RECORD.
008300     05  DU-INPUT-LINE               PIC X(74).
008400     05  FILLER                      PIC X(06).
008500*-----------------------------------------------------------------*
008600 FD  F-MATRIX-FILE
008700     RECORDING MODE IS F.
008800 01  MTX-OUTPUT-RECORD.
008900     05  MTX-OUTPUT-LINE             PIC X(94).
009000     05  FILLER                      PIC X(06).
009100*-----------------------------------------------------------------*
009200 SD  SORT-FILE.
009300 01  SR-SORT-RECORD.
009400     05  SR-DEVICE-MODEL             PIC X(30).
009500     05  SR-OS-VERSION               PIC X(10).
009600     05  SR-USAGE-PERCENT            PIC S9(03)V9(04).
009650     05  SR-USAGE-PERCENT-DEBUG REDEFINES SR-USAGE-PERCENT
009660                                     PIC X(07).
009670*        LETS US DISPLAY THE RAW SORT-KEY BYTES WHEN A RANK RUN
009680*        LOOKS WRONG - SEE 9910-DUMP-SORT-RECORD.  MOVED HERE
009690*        FROM WORKING-STORAGE - A REDEFINES HAS TO SIT AT THE
009695*        SAME LEVEL, RIGHT BEHIND THE ITEM IT REDEFINES, IN THE
009697*        SAME RECORD.                                  CR-0648
009700     05  FILLER                      PIC X(05).
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000*-----------------------------------------------------------------*
010100 COPY DEVUSG.
010200*-----------------------------------------------------------------*
010300 COPY DEVTBL.
010400*-----------------------------------------------------------------*
010500 COPY DEVPRT.
010600*-----------------------------------------------------------------*
011300 01  WS-SWITCHES-MISC-FIELDS.
011400     05  DU-FILE-STATUS              PIC X(02) VALUE '00'.
011500         88  DU-FILE-OK                        VALUE '00'.
011600         88  DU-FILE-EOF                        VALUE '10'.
011700     05  MTX-FILE-STATUS             PIC X(02) VALUE '00'.
011800         88  MTX-FILE-OK                        VALUE '00'.
011900     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
012000         88  END-OF-FILE                       VALUE 'Y'.
012100     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
012200         88  SORT-END-OF-FILE                  VALUE 'Y'.
012300     05  RUN-REJECTED-SW             PIC X(01) VALUE 'N'.
012400         88  RUN-REJECTED                      VALUE 'Y'.
012500     05  HEADER-CHECKED-SW           PIC X(01) VALUE 'N'.
012600         88  HEADER-CHECKED                    VALUE 'Y'.
012650     05  FILLER                      PIC X(01) VALUE SPACE.
012700*-----------------------------------------------------------------*
012800 01  WS-RUN-PARAMETERS.
012900     05  WS-THRESHOLD-RAW            PIC X(06) VALUE '009000'.
013000     05  WS-THRESHOLD-NUM REDEFINES WS-THRESHOLD-RAW
013100                                     PIC 9(04)V9(02).
013200*        RUN PARAMETER IS ACCEPTED AS 4 WHOLE + 2 DECIMAL DIGITS,
013250*        E.G. 009000 MEANS 0090.00, DEFAULT IS 90 PERCENT - THE
013260*        DEFAULT LITERAL WAS CORRECTED FROM 090000, WHICH THIS
013270*        4+2 SPLIT ACTUALLY PARSES AS 0900.00.          CR-0646
013400     05  WS-COVERAGE-THRESHOLD       PIC S9(03)V9(02) VALUE 90.
013450     05  FILLER                      PIC X(01) VALUE SPACE.
013500*-----------------------------------------------------------------*
013600 01  WS-ACCUMULATORS.
013700     05  WS-CUMULATIVE-COVERAGE      PIC S9(05)V9(04) VALUE ZERO.
013800     05  WS-TOTAL-DEVICES            PIC 9(05) COMP VALUE ZERO.
013900     05  WS-INCLUDED-DEVICES         PIC 9(05) COMP VALUE ZERO.
014000     05  WS-TOTAL-USAGE-PERCENT      PIC S9(05)V9(04) VALUE ZERO.
014100     05  WS-COVERED-USAGE-PERCENT    PIC S9(05)V9(04) VALUE ZERO.
014200     05  WS-TOTAL-USAGE-ROUNDED      PIC S9(03)V9(02) VALUE ZERO.
014300     05  WS-COVERED-USAGE-ROUNDED    PIC S9(03)V9(02) VALUE ZERO.
014350     05  FILLER                      PIC X(01) VALUE SPACE.
014400*-----------------------------------------------------------------*
014500 01  WS-EDIT-FIELDS.
014600     05  WS-INCLUDED-SW              PIC X(01) VALUE 'N'.
014700         88  ROW-IS-INCLUDED                   VALUE 'Y'.
014800     05  WS-HEADER-FIELD-COUNT       PIC 9(02) COMP VALUE ZERO.
014850     05  WS-DATA-FIELD-COUNT         PIC 9(02) COMP VALUE ZERO.
014900     05  WS-COMMA-COUNT              PIC 9(02) COMP VALUE ZERO.
015000     05  WS-SCAN-POINTER             PIC 9(02) COMP VALUE ZERO.
015020     05  WS-DISPLAY-ROW-NUM          PIC 9(05) COMP VALUE ZERO.
015030*        HOLDS "TABLE-SIZE PLUS 1" FOR THE REJECT-MESSAGE
015035*        DISPLAYS BELOW - A DISPLAY OPERAND CANNOT BE AN
015040*        ARITHMETIC EXPRESSION.                        CR-0648
015050     05  FILLER                      PIC X(01) VALUE SPACE.
015100*-----------------------------------------------------------------*
015200 01  MTX-REPORT-LINES.
015250     05  FILLER                      PIC X(01) VALUE SPACE.
015300*-----------------------------------------------------------------*
015400     05  MTX-HEADING-LINE-1.
015500         10  FILLER                  PIC X(30) VALUE
015600             'DEVICEIQ COVERAGE MATRIX     '.
015700         10  FILLER                  PIC X(11) VALUE 'RUN DATE: '.
015800         10  MHL1-MONTH              PIC X(02).
015900         10  FILLER                  PIC X(01) VALUE '/'.
016000         10  MHL1-DAY                PIC X(02).
016100         10  FILLER                  PIC X(01) VALUE '/'.
016200         10  MHL1-YEAR               PIC X(04).
016300         10  FILLER                  PIC X(46) VALUE SPACE.
016700     05  MTX-HEADING-LINE-2.
016800         10  FILLER                  PIC X(30) VALUE
016900             'DEVICE MODEL                 '.
017000         10  FILLER                  PIC X(11) VALUE
017100             'OS VERSION '.
017200         10  FILLER                  PIC X(14) VALUE
017300             '  USAGE PCT   '.
017400         10  FILLER                  PIC X(15) VALUE
017500             'CUM COVERAGE  '.
017600         10  FILLER                  PIC X(24) VALUE SPACE.
017700     05  MTX-DETAIL-LINE.
017800         10  MDL-DEVICE-MODEL        PIC X(30).
017900         10  FILLER                  PIC X(01) VALUE SPACE.
018000         10  MDL-OS-VERSION          PIC X(10).
018100         10  FILLER                  PIC X(03) VALUE SPACE.
018200         10  MDL-USAGE-PERCENT       PIC ZZ9.9999.
018300         10  FILLER                  PIC X(03) VALUE SPACE.
018400         10  MDL-CUMULATIVE-COVERAGE PIC ZZ9.9999.
018500         10  FILLER                  PIC X(38) VALUE SPACE.
018600     05  MTX-SUMMARY-LINE.
018700         10  FILLER                  PIC X(16) VALUE
018800             'TOTAL DEVICES : '.
018900         10  MSL-TOTAL-DEVICES       PIC ZZZZ9.
019000         10  FILLER                  PIC X(05) VALUE SPACE.
019100         10  FILLER                  PIC X(19) VALUE
019200             'INCLUDED DEVICES : '.
019300         10  MSL-INCLUDED-DEVICES    PIC ZZZZ9.
019400         10  FILLER                  PIC X(05) VALUE SPACE.
019500         10  FILLER                  PIC X(15) VALUE
019600             'TOTAL USAGE :  '.
019700         10  MSL-TOTAL-USAGE         PIC ZZ9.99.
019800         10  FILLER                  PIC X(05) VALUE SPACE.
019900         10  FILLER                  PIC X(17) VALUE
020000             'COVERED USAGE :  '.
020100         10  MSL-COVERED-USAGE       PIC ZZ9.99.
020200         10  FILLER                  PIC X(11) VALUE SPACE.
020300******************************************************************
020400 PROCEDURE DIVISION.
020500*-----------------------------------------------------------------*
020600 0000-MAIN-PROCESSING.
020700*-----------------------------------------------------------------*
020800     PERFORM 1000-OPEN-FILES-INITIALIZE.
020900     IF RUN-REJECTED
020950         GO TO 0000-EXIT
021000     END-IF.
021050     PERFORM 2000-LOAD-USAGE-TABLE THRU 2000-EXIT.
021100     IF RUN-REJECTED
021150         GO TO 0000-EXIT
021200     END-IF.
021300     PERFORM 3000-RANK-AND-SELECT.
021350     PERFORM 4000-WRITE-SUMMARY-LINE.
021400*-----------------------------------------------------------------*
021450 0000-EXIT.
021500*-----------------------------------------------------------------*
021600     PERFORM 5000-CLOSE-FILES.
021700     GOBACK.
021800*-----------------------------------------------------------------*
021900 1000-OPEN-FILES-INITIALIZE.
022000*-----------------------------------------------------------------*
022100     OPEN INPUT  F-DEVICE-USAGE-FILE.
022200     IF NOT DU-FILE-OK
022300         DISPLAY 'DEVMTRX - DEVICE USAGE FILE OPEN ERROR: ',
022400             DU-FILE-STATUS
022500         SET RUN-REJECTED TO TRUE
022600     END-IF.
022700     OPEN OUTPUT F-MATRIX-FILE.
022800     IF NOT MTX-FILE-OK
022900         DISPLAY 'DEVMTRX - MATRIX FILE OPEN ERROR: ',
023000             MTX-FILE-STATUS
023100         SET RUN-REJECTED TO TRUE
023200     END-IF.
023300     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-DATA.
023400     MOVE WS-CURRENT-MM          TO MHL1-MONTH.
023500     MOVE WS-CURRENT-DD          TO MHL1-DAY.
023600     MOVE WS-CURRENT-YY          TO MHL1-YEAR.
023800     IF NOT RUN-REJECTED
023900         PERFORM 1100-ACCEPT-RUN-PARAMETERS.
024000*-----------------------------------------------------------------*
024100 1100-ACCEPT-RUN-PARAMETERS.
024200*-----------------------------------------------------------------*
024300*    OPERATOR KEYS THE COVERAGE THRESHOLD AS 4 WHOLE PLUS 2
024400*    DECIMAL DIGITS, ZERO-FILLED (E.G. 100000 FOR 100.00).  A
024500*    BLANK ENTRY LEAVES THE SHOP DEFAULT OF 90 PERCENT IN PLACE.
024600     ACCEPT WS-THRESHOLD-RAW.
024650*    A GENUINE 000000 IS A LEGAL 0.00 PERCENT THRESHOLD PER THE
024660*    LAB'S SPEC (0-100 IS THE VALID RANGE) AND MUST NOT BE READ
024670*    BACK AS "OPERATOR LEFT IT BLANK" - ONLY SPACE MEANS THAT.
024680*                                                        CR-0611
024690     IF WS-THRESHOLD-RAW NOT = SPACE
024900         IF WS-THRESHOLD-RAW IS NUMERIC
025000             MOVE WS-THRESHOLD-NUM TO WS-COVERAGE-THRESHOLD
025100         ELSE
025200             DISPLAY 'DEVMTRX - COVERAGE-THRESHOLD NOT NUMERIC: ',
025300                 WS-THRESHOLD-RAW
025400             SET RUN-REJECTED TO TRUE
025500         END-IF
025600     END-IF.
025700     PERFORM 1200-VALIDATE-THRESHOLD.
025800*-----------------------------------------------------------------*
025900 1200-VALIDATE-THRESHOLD.
026000*-----------------------------------------------------------------*
026100     IF NOT RUN-REJECTED
026200         IF WS-COVERAGE-THRESHOLD < 0 OR
026300            WS-COVERAGE-THRESHOLD > 100
026400             DISPLAY 'DEVMTRX - COVERAGE-THRESHOLD OUT OF RANGE ',
026500                 '0-100: ', WS-COVERAGE-THRESHOLD
026600             SET RUN-REJECTED TO TRUE
026700         END-IF
026800     END-IF.
026900*-----------------------------------------------------------------*
027000 2000-LOAD-USAGE-TABLE.
027100*-----------------------------------------------------------------*
027200     PERFORM 2010-READ-DEVICE-USAGE-FILE.
027300     PERFORM 2050-VALIDATE-HEADER-LINE.
027400     IF RUN-REJECTED
027450         GO TO 2000-EXIT
027500     END-IF.
027600     PERFORM 2010-READ-DEVICE-USAGE-FILE.
027650     GO TO 2060-LOAD-TABLE-LOOP.
027700*-----------------------------------------------------------------*
028200 2010-READ-DEVICE-USAGE-FILE.
028300*-----------------------------------------------------------------*
028400     READ F-DEVICE-USAGE-FILE
028500         AT END
028600             SET END-OF-FILE TO TRUE
028700     END-READ.
028800*-----------------------------------------------------------------*
028900 2050-VALIDATE-HEADER-LINE.
029000*-----------------------------------------------------------------*
029100*    HEADER LINE IS CHECKED ONLY FOR THE PRESENCE OF THE THREE
029200*    REQUIRED COLUMN NAMES, SEPARATED BY COMMAS - THE LAB'S
029300*    EXTRACT TOOL NEVER REORDERS COLUMNS SO WE DO NOT MAP THEM.
029400     IF END-OF-FILE
029450         DISPLAY 'DEVMTRX - DEVICE USAGE FILE IS EMPTY'
029480         SET RUN-REJECTED TO TRUE
029600     ELSE
029700         MOVE ZERO TO WS-COMMA-COUNT
029800         INSPECT DU-INPUT-LINE TALLYING WS-COMMA-COUNT
029900             FOR ALL ','
030000         IF WS-COMMA-COUNT < 2
030100             DISPLAY 'DEVMTRX - DEVICE USAGE HEADER MISSING ',
030200                 'REQUIRED COLUMNS: ', DU-INPUT-LINE
030300             SET RUN-REJECTED TO TRUE
030400         END-IF
030500     END-IF.
030600*-----------------------------------------------------------------*
030610 2060-LOAD-TABLE-LOOP.
030615*-----------------------------------------------------------------*
030620     IF END-OF-FILE OR RUN-REJECTED
030625         GO TO 2000-EXIT
030630     END-IF.
030635     PERFORM 2100-PROCESS-USAGE-RECORD THRU 2100-EXIT.
030640     GO TO 2060-LOAD-TABLE-LOOP.
030645*-----------------------------------------------------------------*
030650 2000-EXIT.
030655     EXIT.
030660*-----------------------------------------------------------------*
030700 2100-PROCESS-USAGE-RECORD.
030800*-----------------------------------------------------------------*
030900     PERFORM 2200-VALIDATE-USAGE-RECORD THRU 2200-EXIT.
030950     IF RUN-REJECTED
030960         GO TO 2100-EXIT
030970     END-IF.
031100     ADD 1 TO DEVICE-TABLE-SIZE.
031200     MOVE DU-DEVICE-MODEL  TO TBL-DEVICE-MODEL(DEVICE-TABLE-SIZE).
031300     MOVE DU-OS-VERSION    TO TBL-OS-VERSION(DEVICE-TABLE-SIZE).
031400     MOVE DU-USAGE-PERCENT
031500         TO TBL-USAGE-PERCENT(DEVICE-TABLE-SIZE).
031600     PERFORM 2010-READ-DEVICE-USAGE-FILE.
031650*-----------------------------------------------------------------*
031660 2100-EXIT.
031670     EXIT.
031800*-----------------------------------------------------------------*
031900 2200-VALIDATE-USAGE-RECORD.
032000*-----------------------------------------------------------------*
032100     INITIALIZE DU-DEVICE-USAGE-ENTRY.
032150     MOVE ZERO TO WS-DATA-FIELD-COUNT.
032200     UNSTRING DU-INPUT-LINE DELIMITED BY ','
032250         INTO DU-DEVICE-MODEL, DU-OS-VERSION, DU-USAGE-PERCENT
032280         TALLYING IN WS-DATA-FIELD-COUNT.
032285     ADD 1 TO DEVICE-TABLE-SIZE GIVING WS-DISPLAY-ROW-NUM.
032290*    A ROW WITH THE TRAILING COLUMN LEFT OFF ENTIRELY (NOT JUST
032295*    EMPTY) UNSTRINGS FEWER THAN 3 FIELDS AND LEAVES
032297*    DU-USAGE-PERCENT SITTING AT THE INITIALIZE ZERO ABOVE -
032298*    WHICH IS NUMERIC, SO THE OLD "= SPACE" TEST NEVER CAUGHT
032299*    IT.  CHECK THE UNSTRING FIELD COUNT FIRST.       CR-0612
032300     IF WS-DATA-FIELD-COUNT < 3 OR
032400        DU-DEVICE-MODEL = SPACE OR
032500        DU-OS-VERSION   = SPACE
032700         DISPLAY 'DEVMTRX - MISSING REQUIRED FIELD ON ROW ',
032800             WS-DISPLAY-ROW-NUM, ': ', DU-INPUT-LINE
032900         SET RUN-REJECTED TO TRUE
033000     ELSE
033100         IF DU-USAGE-PERCENT IS NOT NUMERIC
033200             DISPLAY 'DEVMTRX - USAGE-PERCENT NOT NUMERIC ON ',
033300                 'ROW ', WS-DISPLAY-ROW-NUM, ': ', DU-INPUT-LINE
033400             SET RUN-REJECTED TO TRUE
033500         END-IF
033600     END-IF.
033650*-----------------------------------------------------------------*
033660 2200-EXIT.
033670     EXIT.
033700*-----------------------------------------------------------------*
033800 3000-RANK-AND-SELECT.
033900*-----------------------------------------------------------------*
034100     MOVE DEVICE-TABLE-SIZE TO WS-TOTAL-DEVICES.
034150     PERFORM 9000-WRITE-HEADING-LINES.
034200     SORT SORT-FILE
034300         ON DESCENDING KEY SR-USAGE-PERCENT
034400         INPUT PROCEDURE IS 3100-RELEASE-USAGE-TABLE
034500         OUTPUT PROCEDURE IS 3200-RETURN-RANKED-RECORD.
034600*-----------------------------------------------------------------*
034700 3100-RELEASE-USAGE-TABLE SECTION.
034800*-----------------------------------------------------------------*
034850     MOVE 1 TO DEVICE-TABLE-INDEX.
034900     PERFORM 3110-RELEASE-ONE-ROW
034950         UNTIL DEVICE-TABLE-INDEX > DEVICE-TABLE-SIZE.
035000 3100-DUMMY     SECTION.
035050*-----------------------------------------------------------------*
035080 3110-RELEASE-ONE-ROW.
035090*-----------------------------------------------------------------*
035100     MOVE TBL-DEVICE-MODEL(DEVICE-TABLE-INDEX)
035200         TO SR-DEVICE-MODEL.
035300     MOVE TBL-OS-VERSION(DEVICE-TABLE-INDEX)
035400         TO SR-OS-VERSION.
035500     MOVE TBL-USAGE-PERCENT(DEVICE-TABLE-INDEX)
035600         TO SR-USAGE-PERCENT.
035700     RELEASE SR-SORT-RECORD.
035800     ADD 1 TO DEVICE-TABLE-INDEX.
036100*-----------------------------------------------------------------*
036300 3200-RETURN-RANKED-RECORD SECTION.
036400*-----------------------------------------------------------------*
036500     PERFORM 3210-RETURN-SORTED-ROW.
036600     PERFORM 3220-BUILD-MATRIX-ROW
036700         UNTIL SORT-END-OF-FILE.
037050 3200-DUMMY     SECTION.
037100*-----------------------------------------------------------------*
037300 3210-RETURN-SORTED-ROW.
037400*-----------------------------------------------------------------*
037500     RETURN SORT-FILE
037600         AT END
037700             SET SORT-END-OF-FILE TO TRUE.
037800*-----------------------------------------------------------------*
037900 3220-BUILD-MATRIX-ROW.
038000*-----------------------------------------------------------------*
038100     ADD SR-USAGE-PERCENT TO WS-CUMULATIVE-COVERAGE.
038200     ADD SR-USAGE-PERCENT TO WS-TOTAL-USAGE-PERCENT.
038300     PERFORM 3230-TEST-INCLUSION.
038400     IF ROW-IS-INCLUDED
038500         ADD 1 TO WS-INCLUDED-DEVICES
038600         ADD SR-USAGE-PERCENT TO WS-COVERED-USAGE-PERCENT
038700         MOVE SR-DEVICE-MODEL         TO MDL-DEVICE-MODEL
038800         MOVE SR-OS-VERSION           TO MDL-OS-VERSION
038900         MOVE SR-USAGE-PERCENT        TO MDL-USAGE-PERCENT
039000         MOVE WS-CUMULATIVE-COVERAGE  TO MDL-CUMULATIVE-COVERAGE
039100         PERFORM 9100-WRITE-DETAIL-LINE
039200     END-IF.
039300     PERFORM 3210-RETURN-SORTED-ROW.
039400*-----------------------------------------------------------------*
039500 3230-TEST-INCLUSION.
039600*-----------------------------------------------------------------*
039700*    INCLUSION IS TESTED ON THE CUMULATIVE TOTAL *AFTER* ADDING
039800*    THIS ROW'S USAGE-PERCENT, NOT BEFORE.  A ROW THAT BY ITSELF
039900*    ALREADY CARRIES THE RUNNING TOTAL PAST THE THRESHOLD IS
040000*    EXCLUDED - EVEN IF IT IS THE VERY FIRST ROW - AND THE FIRST
040100*    ROW WHOSE CUMULATIVE TOTAL PASSES THE THRESHOLD ENDS THE
040200*    MATRIX (EVERY ROW BEHIND IT HAS A STILL-LARGER CUMULATIVE
040300*    TOTAL SO THERE IS NO POINT TESTING THEM).           CR-0588
040400     IF WS-CUMULATIVE-COVERAGE <= WS-COVERAGE-THRESHOLD
040500         SET ROW-IS-INCLUDED TO TRUE
040600     ELSE
040700         MOVE 'N' TO WS-INCLUDED-SW
040800     END-IF.
040900*-----------------------------------------------------------------*
041000 4000-WRITE-SUMMARY-LINE.
041100*-----------------------------------------------------------------*
041200     COMPUTE WS-TOTAL-USAGE-ROUNDED ROUNDED =
041300         WS-TOTAL-USAGE-PERCENT.
041400     COMPUTE WS-COVERED-USAGE-ROUNDED ROUNDED =
041500         WS-COVERED-USAGE-PERCENT.
041600     MOVE WS-TOTAL-DEVICES        TO MSL-TOTAL-DEVICES.
041700     MOVE WS-INCLUDED-DEVICES     TO MSL-INCLUDED-DEVICES.
041800     MOVE WS-TOTAL-USAGE-ROUNDED  TO MSL-TOTAL-USAGE.
041900     MOVE WS-COVERED-USAGE-ROUNDED TO MSL-COVERED-USAGE.
042000     MOVE MTX-SUMMARY-LINE        TO MTX-OUTPUT-LINE.
042100     WRITE MTX-OUTPUT-RECORD.
042200*-----------------------------------------------------------------*
042300 5000-CLOSE-FILES.
042400*-----------------------------------------------------------------*
042500     CLOSE F-DEVICE-USAGE-FILE.
042600     CLOSE F-MATRIX-FILE.
042700*-----------------------------------------------------------------*
042800 9000-WRITE-HEADING-LINES.
042900*-----------------------------------------------------------------*
043100     MOVE MTX-HEADING-LINE-1      TO MTX-OUTPUT-LINE.
043200     WRITE MTX-OUTPUT-RECORD.
043300     MOVE MTX-HEADING-LINE-2      TO MTX-OUTPUT-LINE.
043400     WRITE MTX-OUTPUT-RECORD.
043700*-----------------------------------------------------------------*
044000 9100-WRITE-DETAIL-LINE.
044100*-----------------------------------------------------------------*
044500     MOVE MTX-DETAIL-LINE         TO MTX-OUTPUT-LINE.
044600     WRITE MTX-OUTPUT-RECORD.
044800*-----------------------------------------------------------------*
044900 9910-DUMP-SORT-RECORD.
045000*-----------------------------------------------------------------*
045100*    CALLED FROM THE DEBUGGER ONLY - NOT PERFORMED IN NORMAL FLOW.
045200     DISPLAY 'SR-SORT-RECORD RAW KEY: ', SR-USAGE-PERCENT-DEBUG.
045300*-----------------------------------------------------------------*
045400 9920-DUMP-OS-VERSION-CHARS.
045500*-----------------------------------------------------------------*
045600*    CALLED FROM THE DEBUGGER ONLY - NOT PERFORMED IN NORMAL FLOW.
045700*    HELP DESK USES THIS TO EYEBALL A GARBLED OS-VERSION COLUMN
045800*    CHARACTER BY CHARACTER WHEN A LAB EXTRACT COMES IN WITH
045900*    EMBEDDED CONTROL BYTES INSTEAD OF DOTS.             CR-0646
046000     DISPLAY 'DU-OS-VERSION-R CHAR 01: ', DU-OS-VER-CHAR(1).
