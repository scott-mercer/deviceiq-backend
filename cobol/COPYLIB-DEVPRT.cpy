000100******************************************************************
000200* COPYBOOK NAME:   DEVPRT                                        *
000300* PURPOSE:         SHOP-STANDARD PRINTER CONTROL FIELDS AND      *
000400*                  RUN-DATE WORK AREA, SHARED BY THE DEVICEIQ    *
000500*                  COVERAGE/ANALYTICS BATCH JOBS.                *
000600*                                                                *
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 06/14/94 D QUINTERO      CREATED - LIFTED FROM SHOP PRINTCTL   *
001100*                          COPYBOOK, LOCAL COPY SO THIS JOB DOES *
001200*                          NOT DEPEND ON THE PRINT-SPOOL LIBRARY *
001300* 09/09/98 E ACKERMAN      Y2K - WS-CURRENT-YY EXPANDED TO 4 DIGS*
001350* 05/09/23 R OKONKWO       DROPPED PRINTER-CONTROL FIELDS         *
001360*                          GROUP - NEITHER DEVMTRX NOR            *
001370*                          DEVANLY EVER TESTS LINE-COUNT          *
001380*                          AGAINST A PAGE SIZE OR WRITES          *
001390*                          WITH ADVANCING - REPORTS ARE           *
001395*                          SINGLE-GROUP, ONE PAGE.       CR-0610  *
001400******************************************************************
001500 01  WS-CURRENT-DATE-DATA.
001600     05  WS-CURRENT-DATE.
001700         10  WS-CURRENT-YY           PIC 9(04).
001800         10  WS-CURRENT-MM           PIC 9(02).
001900         10  WS-CURRENT-DD           PIC 9(02).
002000     05  WS-CURRENT-TIME.
002100         10  WS-CURRENT-HH           PIC 9(02).
002200         10  WS-CURRENT-MN           PIC 9(02).
002300         10  WS-CURRENT-SS           PIC 9(02).
002400         10  WS-CURRENT-MS           PIC 9(02).
002450     05  FILLER                      PIC X(08) VALUE SPACE.
