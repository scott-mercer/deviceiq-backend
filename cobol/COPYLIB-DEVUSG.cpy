000100******************************************************************
000200* COPYBOOK NAME:   DEVUSG                                        *
000300* PURPOSE:         DEVICE / OS USAGE ENTRY - DEVICEIQ LAB        *
000400*                  CANONICAL LAYOUT FOR THE IN-MEMORY USAGE      *
000500*                  TABLE BUILT BY DEVMTRX AND DEVANLY.           *
000600*                                                                *
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 06/14/94 D QUINTERO      CREATED FOR PHONE MODEL/OS TEST MATRIX*
001100* 09/09/98 E ACKERMAN      Y2K - RECORD-DATE NOT CARRIED HERE,   *
001200*                          NO CHANGE REQUIRED IN THIS COPYBOOK   *
001300* 03/11/07 E ACKERMAN      WIDENED OS-VERSION FOR SMARTPHONE OS  *
001400*                          STRINGS (WAS PIC X(06))       CR-0219*
001500* 05/02/12 M SAYLES        ADDED DU-OS-MAJOR-VERSION DERIVED     *
001600*                          FIELD FOR ANDROID MAJOR/MINOR SPLITS  *
001700*                                                        CR-0341*
001750* 04/14/24 R OKONKWO       DROPPED DU-OS-MAJOR-VERSION - THE     *
001760*                          DERIVED MAJOR VERSION HAS ALWAYS BEEN *
001770*                          CARRIED ON THE IN-MEMORY TABLE ROW    *
001780*                          (TBL-OS-MAJOR-VERSION IN DEVTBL), NOT *
001790*                          HERE, SO THIS COPY NEVER GOT SET.     *
001795*                                                        CR-0646*
001800******************************************************************
001900 01  DU-DEVICE-USAGE-ENTRY.
002000     05  DU-DEVICE-MODEL             PIC X(30)  VALUE SPACE.
002100     05  DU-OS-VERSION               PIC X(10)  VALUE SPACE.
002200     05  DU-OS-VERSION-R REDEFINES DU-OS-VERSION.
002300         10  DU-OS-VER-CHAR          PIC X(01) OCCURS 10 TIMES.
002400     05  DU-USAGE-PERCENT            PIC S9(03)V9(04) VALUE ZERO.
002600     05  FILLER                      PIC X(17)  VALUE SPACE.
